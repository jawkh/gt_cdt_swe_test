000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ADMSEC-COB.
000300 AUTHOR. R. HALVERSEN.
000400 INSTALLATION. DEPT OF SOCIAL SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 08/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM AND ITS DATA ARE FOR OFFICIAL AGENCY
000800     USE ONLY.  UNAUTHORIZED DISCLOSURE OF ADMINISTRATOR
000900     CREDENTIAL DATA IS A VIOLATION OF AGENCY POLICY.
001000*
001100* ANALYST         : R HALVERSEN
001200* PROGRAMMER(S)   : R HALVERSEN
001300* PURPOSE         : ADMINISTRATOR ACCOUNT-SECURITY SERVICE.
001400*                   MAINTAINS THE ADMINISTRATOR MASTER
001500*                   (CREATE/UPDATE/DELETE/LOCK/UNLOCK/RESET)
001600*                   AND RUNS THE NIGHTLY LOGIN-ATTEMPT PASS
001700*                   AGAINST IT, PRODUCING THE LOGIN SECTION
001800*                   OF THE SUMMARY-REPORT.
001900* DATE WRITTEN    : 08/14/1987.
002000*
002100* VERSION    DATE          DESCRIPTION
002200* 1.0        08/14/1987    R HALVERSEN  - INITIAL RELEASE.        ADMSEC10
002300* 1.1        02/02/1988    R HALVERSEN  - ADDED MANUAL LOCK/      DPS-0114
002400*                          UNLOCK/RESET-COUNTERS MAINTENANCE      DPS-0114
002500*                          OPS PER REQUEST DPS-0114.              DPS-0114
002600* 1.2        11/29/1988    C ODUYA      - CORRECTED FAILURE       DPS-0166
002700*                          WINDOW RESTART LOGIC PER DPS-0166;     DPS-0166
002800*                          LOCK TEST WAS USING THE NEW COUNT      DPS-0166
002900*                          ON THE RESTART PATH IN ERROR.          DPS-0166
003000* 1.3        06/06/1990    C ODUYA      - RAISED ADMIN-TABLE      DPS-0203
003100*                          CAPACITY FROM 500 TO 2000 ENTRIES      DPS-0203
003200*                          PER DPS-0203, AGENCY GREW.             DPS-0203
003300* 1.4        03/19/1993    T WESCOTT    - ADDED MAINTENANCE       DPS-0247
003400*                          CONTROL-CARD PASS (DPS-0247) SO        DPS-0247
003500*                          QA CAN DRIVE CREATE/UPDATE/DELETE/     DPS-0247
003600*                          LOCK/UNLOCK/RESET WITHOUT A LOGIN      DPS-0247
003700*                          FILE.                                  DPS-0247
003800* 1.5        01/07/1999    T WESCOTT    - Y2K REMEDIATION.        DPS-0289
003900*                          TIMESTAMP FIELDS WERE ALREADY          DPS-0289
004000*                          4-DIGIT YEAR (ADM-FAIL-START-TS,       DPS-0289
004100*                          TXN-TIMESTAMP); VERIFIED ABS-DAYS      DPS-0289
004200*                          ROUTINE HANDLES CENTURY ROLLOVER       DPS-0289
004300*                          CORRECTLY PER DPS-0289 SIGN-OFF.       DPS-0289
004400* 1.6        05/11/2001    D FEHRENBACH - CORRECTED SALT          ADMSEC16
004500*                          GENERATION TO INCLUDE ADM-ID SO        ADMSEC16
004600*                          TWO ADMINS CREATED IN THE SAME         ADMSEC16
004700*                          CLOCK TICK DO NOT SHARE A SALT.        ADMSEC16
004800* 1.7        10/02/2004    D FEHRENBACH - ADDED "ACCOUNTS         DPS-0355
004900*                          NEWLY LOCKED" TOTAL TO THE LOGIN       DPS-0355
005000*                          SECTION PER AUDIT FINDING DPS-0355.    DPS-0355
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-4341.
005500 OBJECT-COMPUTER. IBM-4341.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS VALID-OP-CODE IS "C" "U" "D" "L" "K" "R".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ADMIN-MASTER    ASSIGN TO ADMMAST
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-ADMMAST-STATUS.
006500
006600     SELECT LOGIN-TXNS      ASSIGN TO LOGINTX
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-LOGINTX-STATUS.
006900
007000     SELECT ADMIN-MAINT-CTL ASSIGN TO MAINTCTL
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS WS-MAINTCTL-STATUS.
007300
007400     SELECT SUMMARY-REPORT  ASSIGN TO SUMMRPT
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-SUMMRPT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  ADMIN-MASTER
008100     LABEL RECORD STANDARD
008200     RECORD CONTAINS 180 CHARACTERS.
008300 01  ADMIN-REC.
008400     05  ADM-ID                    PIC 9(06).
008500     05  ADM-USERNAME              PIC X(20).
008600     05  ADM-PASSWORD-DIGEST       PIC X(64).
008700     05  ADM-SALT                  PIC X(32).
008800     05  ADM-LOCKED-FLAG           PIC X(01).
008900         88  ADM-IS-LOCKED         VALUE "Y".
009000         88  ADM-IS-ACTIVE         VALUE "N".
009100     05  ADM-FAILED-COUNT          PIC 9(03).
009200     05  ADM-FAIL-START-TS         PIC 9(14).
009300     05  FILLER                    PIC X(40).
009400
009500 FD  LOGIN-TXNS
009600     LABEL RECORD STANDARD
009700     RECORD CONTAINS 60 CHARACTERS.
009800 01  LOGIN-TXN.
009900     05  TXN-USERNAME              PIC X(20).
010000     05  TXN-PASSWORD              PIC X(20).
010100     05  TXN-TIMESTAMP             PIC 9(14).
010200     05  FILLER                    PIC X(06).
010300
010400 01  TXN-TS-COMPONENTS REDEFINES TXN-TIMESTAMP.
010500     05  TXN-TS-YYYY               PIC 9(04).
010600     05  TXN-TS-MM                 PIC 9(02).
010700     05  TXN-TS-DD                 PIC 9(02).
010800     05  TXN-TS-HH                 PIC 9(02).
010900     05  TXN-TS-MI                 PIC 9(02).
011000     05  TXN-TS-SS                 PIC 9(02).
011100
011200 FD  ADMIN-MAINT-CTL
011300     LABEL RECORD STANDARD
011400     RECORD CONTAINS 60 CHARACTERS.
011500 01  ADMIN-MAINT-REC.
011600     05  MCT-OP-CODE               PIC X(01).
011700         88  MCT-IS-CREATE         VALUE "C".
011800         88  MCT-IS-UPDATE         VALUE "U".
011900         88  MCT-IS-DELETE         VALUE "D".
012000         88  MCT-IS-LOCK           VALUE "L".
012100         88  MCT-IS-UNLOCK         VALUE "K".
012200         88  MCT-IS-RESET          VALUE "R".
012300     05  MCT-ADM-ID                PIC 9(06).
012400     05  MCT-USERNAME              PIC X(20).
012500     05  MCT-PASSWORD              PIC X(20).
012600     05  FILLER                    PIC X(13).
012700
012800 FD  SUMMARY-REPORT
012900     LABEL RECORD OMITTED
013000     RECORD CONTAINS 132 CHARACTERS.
013100 01  SUMMARY-LINE                  PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400 01  WS-FILE-STATUSES.
013500     05  WS-ADMMAST-STATUS         PIC X(02) VALUE SPACES.
013600     05  WS-LOGINTX-STATUS         PIC X(02) VALUE SPACES.
013700     05  WS-MAINTCTL-STATUS        PIC X(02) VALUE SPACES.
013800     05  WS-SUMMRPT-STATUS         PIC X(02) VALUE SPACES.
013900
014000 01  WS-SWITCHES.
014100     05  WS-MAINTCTL-PRESENT-SW    PIC X(01) VALUE "N".
014200         88  WS-MAINTCTL-PRESENT   VALUE "Y".
014300
014400* ---------------------------------------------------------
014500* IN-MEMORY ADMINISTRATOR MASTER TABLE - LOADED ONCE, KEPT
014600* CURRENT THROUGH BOTH THE MAINTENANCE PASS AND THE LOGIN
014700* PASS, THEN REWRITTEN TO ADMIN-MASTER AT THE END OF RUN.
014800* ---------------------------------------------------------
014900 01  WS-ADMIN-TABLE.
015000     05  WS-ADM-ENTRY OCCURS 2000 TIMES
015100                      INDEXED BY WS-ADM-IX.
015200         10  WS-ADM-ID             PIC 9(06).
015300         10  WS-ADM-USERNAME       PIC X(20).
015400         10  WS-ADM-DIGEST         PIC X(64).
015500         10  WS-ADM-SALT           PIC X(32).
015600         10  WS-ADM-LOCKED         PIC X(01).
015700         10  WS-ADM-FAILCNT        PIC 9(03).
015800         10  WS-ADM-FAILSTART      PIC 9(14).
015900         10  FILLER                PIC X(40).
016000 77  WS-ADM-COUNT                  PIC S9(04) COMP VALUE ZERO.
016100 77  WS-ADM-FOUND-SW               PIC X(01) VALUE "N".
016200     88  WS-ADM-FOUND              VALUE "Y".
016300 01  WS-LOOKUP-USERNAME            PIC X(20).
016400
016500* ---------------------------------------------------------
016600* PASSWORD DIGEST WORK AREA.  THE DIGEST IS A HOME-GROWN
016700* 8-BLOCK MIXING TRANSFORM, NOT A CRYPTOGRAPHIC ALGORITHM -
016800* IT ONLY HAS TO BE DETERMINISTIC AND 64 HEX CHARACTERS.
016900* ---------------------------------------------------------
017000 01  WS-DIGEST-SEEDS-INIT.
017100     05  FILLER                    PIC S9(9) COMP VALUE 17.
017200     05  FILLER                    PIC S9(9) COMP VALUE 19.
017300     05  FILLER                    PIC S9(9) COMP VALUE 23.
017400     05  FILLER                    PIC S9(9) COMP VALUE 29.
017500     05  FILLER                    PIC S9(9) COMP VALUE 31.
017600     05  FILLER                    PIC S9(9) COMP VALUE 37.
017700     05  FILLER                    PIC S9(9) COMP VALUE 41.
017800     05  FILLER                    PIC S9(9) COMP VALUE 43.
017900 01  WS-DIGEST-SEEDS REDEFINES WS-DIGEST-SEEDS-INIT.
018000     05  WS-DIGEST-SEED            PIC S9(9) COMP OCCURS 8 TIMES.
018100
018200 01  WS-DIGEST-WORK.
018300     05  WS-DIGEST-ACCUM           PIC S9(9) COMP OCCURS 8 TIMES.
018400     05  WS-DIGEST-BLOCK           PIC X(08) OCCURS 8 TIMES.
018500 01  WS-DIGEST-INPUT               PIC X(53).
018600 77  WS-DIGEST-INPUT-LEN           PIC S9(04) COMP.
018700 01  WS-DIGEST-RESULT              PIC X(64).
018800 77  WS-DIGEST-BLK-IX              PIC S9(04) COMP.
018900 77  WS-DIGEST-CHR-IX              PIC S9(04) COMP.
019000 01  WS-DIGEST-ONE-CHAR            PIC X(01).
019100 01  WS-DIGEST-CODE                PIC S9(04) COMP.
019200 01  WS-DIGEST-ALPHABET            PIC X(64) VALUE
019300     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234567
019400-    "89+/".
019500 77  WS-DIGEST-ALPHA-IX            PIC S9(04) COMP.
019600 01  WS-DIGEST-HEX-DIGITS          PIC X(16) VALUE
019700     "0123456789ABCDEF".
019800 77  WS-DIGEST-HEX-VALUE           PIC S9(09) COMP.
019900 77  WS-DIGEST-HEX-QUOT            PIC S9(09) COMP.
020000 77  WS-DIGEST-HEX-REM             PIC S9(04) COMP.
020100 77  WS-DIGEST-HEX-POS             PIC S9(04) COMP.
020200 77  WS-DIGEST-MIX-VALUE           PIC S9(12) COMP.
020300 77  WS-DIGEST-MIX-QUOT            PIC S9(12) COMP.
020400
020500* ---------------------------------------------------------
020600* DATE/TIME WORK AREA - USED TO GENERATE A FRESH SALT AND
020700* TO COMPUTE ELAPSED MINUTES BETWEEN TWO 14-DIGIT STAMPS.
020800* ---------------------------------------------------------
020900 01  WS-SYSTEM-DATE                PIC 9(06).
021000 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
021100     05  WS-SYS-YY                 PIC 9(02).
021200     05  WS-SYS-MM                 PIC 9(02).
021300     05  WS-SYS-DD                 PIC 9(02).
021400 01  WS-SYSTEM-TIME                PIC 9(08).
021500 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
021600     05  WS-SYS-HH                 PIC 9(02).
021700     05  WS-SYS-MI                 PIC 9(02).
021800     05  WS-SYS-SS                 PIC 9(02).
021900     05  WS-SYS-HS                 PIC 9(02).
022000 01  WS-SALT-SEED                  PIC X(53).
022100
022200 01  WS-TS-INPUT                   PIC 9(14).
022300 01  WS-TS-REM-10                  PIC 9(10).
022400 01  WS-TS-REM-08                  PIC 9(08).
022500 01  WS-TS-REM-06                  PIC 9(06).
022600 01  WS-TS-REM-04                  PIC 9(04).
022700 01  WS-CALC-YYYY                  PIC 9(04).
022800 01  WS-CALC-MM                    PIC 9(02).
022900 01  WS-CALC-DD                    PIC 9(02).
023000 01  WS-CALC-HH                    PIC 9(02).
023100 01  WS-CALC-MI                    PIC 9(02).
023200 01  WS-CALC-SS                    PIC 9(02).
023300
023400 01  WS-YYYY-M1                    PIC S9(09) COMP.
023500 01  WS-LEAP-Q4                    PIC S9(09) COMP.
023600 01  WS-LEAP-Q100                  PIC S9(09) COMP.
023700 01  WS-LEAP-Q400                  PIC S9(09) COMP.
023800 01  WS-LEAP-YEARS                 PIC S9(09) COMP.
023900 01  WS-LEAP-QUOT                  PIC S9(09) COMP.
024000 01  WS-LEAP-REM-4                 PIC S9(04) COMP.
024100 01  WS-LEAP-REM-100               PIC S9(04) COMP.
024200 01  WS-LEAP-REM-400               PIC S9(04) COMP.
024300 77  WS-THIS-YEAR-LEAP-SW          PIC X(01).
024400     88  WS-THIS-YEAR-LEAP         VALUE "Y".
024500 01  WS-ABS-DAYS-1                 PIC S9(09) COMP.
024600 01  WS-ABS-MINS-WORK              PIC S9(09) COMP.
024700 01  WS-ABS-MINS-1                 PIC S9(09) COMP.
024800 01  WS-ABS-MINS-2                 PIC S9(09) COMP.
024900 01  WS-ELAPSED-MINS               PIC S9(09) COMP.
025000
025100 01  WS-CUM-DAYS-INIT.
025200     05  FILLER                    PIC S9(04) COMP VALUE 000.
025300     05  FILLER                    PIC S9(04) COMP VALUE 031.
025400     05  FILLER                    PIC S9(04) COMP VALUE 059.
025500     05  FILLER                    PIC S9(04) COMP VALUE 090.
025600     05  FILLER                    PIC S9(04) COMP VALUE 120.
025700     05  FILLER                    PIC S9(04) COMP VALUE 151.
025800     05  FILLER                    PIC S9(04) COMP VALUE 181.
025900     05  FILLER                    PIC S9(04) COMP VALUE 212.
026000     05  FILLER                    PIC S9(04) COMP VALUE 243.
026100     05  FILLER                    PIC S9(04) COMP VALUE 273.
026200     05  FILLER                    PIC S9(04) COMP VALUE 304.
026300     05  FILLER                    PIC S9(04) COMP VALUE 334.
026400 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-INIT.
026500     05  WS-CUM-DAYS-FOR-MONTH     PIC S9(04) COMP
026600            OCCURS 12 TIMES.
026700
026800* ---------------------------------------------------------
026900* CURRENT TRANSACTION / LOOKUP WORK AREAS.
027000* ---------------------------------------------------------
027100 77  WS-STALE-COUNT                PIC 9(03).
027200 77  WS-LOCK-TEST-COUNT            PIC 9(03).
027300 77  WS-WAS-LOCKED-SW              PIC X(01).
027400     88  WS-WAS-LOCKED             VALUE "Y".
027500 01  WS-OUTCOME                    PIC X(07).
027600
027700* ---------------------------------------------------------
027800* CONTROL TOTALS.
027900* ---------------------------------------------------------
028000 01  WS-LOGIN-TOTALS.
028100     05  WS-TXN-READ-CT            PIC S9(07) COMP VALUE ZERO.
028200     05  WS-SUCCESS-CT             PIC S9(07) COMP VALUE ZERO.
028300     05  WS-FAILURE-CT             PIC S9(07) COMP VALUE ZERO.
028400     05  WS-UNKNOWN-CT             PIC S9(07) COMP VALUE ZERO.
028500     05  WS-NEWLOCK-CT             PIC S9(07) COMP VALUE ZERO.
028600
028700* ---------------------------------------------------------
028800* PRINT LINES - SAME PAGED/HEADED SHAPE THIS SHOP HAS ALWAYS
028900* USED FOR ITS CONTROL REPORTS.
029000* ---------------------------------------------------------
029100 77  WS-LINE-COUNT                 PIC S9(03) COMP VALUE 99.
029200 77  WS-PAGE-COUNT                 PIC S9(05) COMP VALUE ZERO.
029300
029400 01  RPT-HDR-1.
029500     05  FILLER                    PIC X(20) VALUE
029600         "ADMSEC-COB".
029700     05  FILLER                    PIC X(42) VALUE
029800         "ADMINISTRATOR LOGIN-SECURITY CONTROL RUN".
029900     05  FILLER                    PIC X(55) VALUE SPACES.
030000     05  FILLER                    PIC X(07) VALUE "PAGE   ".
030100     05  RPT-HDR-1-PAGE            PIC ZZZZ9.
030200     05  FILLER                    PIC X(03) VALUE SPACES.
030300
030400 01  RPT-HDR-2.
030500     05  FILLER                    PIC X(14) VALUE
030600         "TIMESTAMP     ".
030700     05  FILLER                    PIC X(21) VALUE
030800         "USERNAME             ".
030900     05  FILLER                    PIC X(09) VALUE "OUTCOME  ".
031000     05  FILLER                    PIC X(09) VALUE "FAILS  L ".
031100     05  FILLER                    PIC X(79) VALUE SPACES.
031200
031300 01  RPT-DTL-LOGIN.
031400     05  DTL-TIMESTAMP             PIC 9(14).
031500     05  FILLER                    PIC X(01) VALUE SPACES.
031600     05  DTL-USERNAME              PIC X(20).
031700     05  FILLER                    PIC X(01) VALUE SPACES.
031800     05  DTL-OUTCOME               PIC X(07).
031900     05  FILLER                    PIC X(02) VALUE SPACES.
032000     05  DTL-FAILCOUNT             PIC 999.
032100     05  FILLER                    PIC X(02) VALUE SPACES.
032200     05  DTL-LOCKFLAG              PIC X(01).
032300     05  FILLER                    PIC X(81) VALUE SPACES.
032400
032500 01  RPT-DTL-LOGIN-R REDEFINES RPT-DTL-LOGIN.
032600     05  FILLER                    PIC X(132).
032700
032800 01  RPT-TOT-LOGIN-1.
032900     05  FILLER                    PIC X(30) VALUE
033000         "LOGIN TRANSACTIONS READ  . . ".
033100     05  RPT-TOT-READ              PIC ZZZ,ZZ9.
033200     05  FILLER                    PIC X(95) VALUE SPACES.
033300
033400 01  RPT-TOT-LOGIN-2.
033500     05  FILLER                    PIC X(30) VALUE
033600         "SUCCESSFUL LOGINS  . . . . . ".
033700     05  RPT-TOT-SUCCESS           PIC ZZZ,ZZ9.
033800     05  FILLER                    PIC X(95) VALUE SPACES.
033900
034000 01  RPT-TOT-LOGIN-3.
034100     05  FILLER                    PIC X(30) VALUE
034200         "FAILED LOGINS  . . . . . . . ".
034300     05  RPT-TOT-FAILURE           PIC ZZZ,ZZ9.
034400     05  FILLER                    PIC X(95) VALUE SPACES.
034500
034600 01  RPT-TOT-LOGIN-4.
034700     05  FILLER                    PIC X(30) VALUE
034800         "UNKNOWN USERNAMES  . . . . . ".
034900     05  RPT-TOT-UNKNOWN           PIC ZZZ,ZZ9.
035000     05  FILLER                    PIC X(95) VALUE SPACES.
035100
035200 01  RPT-TOT-LOGIN-5.
035300     05  FILLER                    PIC X(30) VALUE
035400         "ACCOUNTS NEWLY LOCKED  . . . ".
035500     05  RPT-TOT-NEWLOCK           PIC ZZZ,ZZ9.
035600     05  FILLER                    PIC X(95) VALUE SPACES.
035700
035800 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
035900
036000 PROCEDURE DIVISION.
036100
036200 9999-MAIN-LINE SECTION.
036300 9999-START.
036400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
036500     PERFORM 0200-LOAD-MASTER-RTN THRU 0200-EXIT.
036600     PERFORM 0300-MAINT-PASS-RTN THRU 0300-EXIT.
036700     PERFORM 0400-LOGIN-PASS-RTN THRU 0400-EXIT.
036800     PERFORM 0500-REWRITE-MASTER-RTN THRU 0500-EXIT.
036900     PERFORM 0600-PRINT-TOTALS-RTN THRU 0600-EXIT.
037000     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT.
037100     STOP RUN.
037200 9999-EXIT.
037300     EXIT.
037400
037500 0100-OPEN-FILES.
037600     OPEN INPUT ADMIN-MASTER.
037700     IF WS-ADMMAST-STATUS NOT = "00"
037800        DISPLAY "ADMSEC-COB *** CANNOT OPEN ADMIN-MASTER ***"
037900        STOP RUN.
038000     OPEN OUTPUT SUMMARY-REPORT.
038100     IF WS-SUMMRPT-STATUS NOT = "00"
038200        DISPLAY "ADMSEC-COB *** CANNOT OPEN SUMMARY-REPORT ***"
038300        CLOSE ADMIN-MASTER
038400        STOP RUN.
038500     OPEN INPUT ADMIN-MAINT-CTL.
038600     IF WS-MAINTCTL-STATUS = "00"
038700        SET WS-MAINTCTL-PRESENT TO TRUE
038800     ELSE
038900        CLOSE ADMIN-MAINT-CTL.
039000     OPEN INPUT LOGIN-TXNS.
039100     IF WS-LOGINTX-STATUS NOT = "00"
039200        DISPLAY "ADMSEC-COB *** CANNOT OPEN LOGIN-TXNS ***"
039300        CLOSE ADMIN-MASTER
039400        CLOSE SUMMARY-REPORT
039500        STOP RUN.
039600 0100-EXIT.
039700     EXIT.
039800
039900 0200-LOAD-MASTER-RTN.
040000     MOVE ZERO TO WS-ADM-COUNT.
040100 0210-LOAD-MASTER-LOOP.
040200     READ ADMIN-MASTER
040300         AT END GO TO 0290-LOAD-MASTER-EXIT.
040400     ADD 1 TO WS-ADM-COUNT.
040500     SET WS-ADM-IX TO WS-ADM-COUNT.
040600     MOVE ADM-ID              TO WS-ADM-ID (WS-ADM-IX).
040700     MOVE ADM-USERNAME        TO WS-ADM-USERNAME (WS-ADM-IX).
040800     MOVE ADM-PASSWORD-DIGEST TO WS-ADM-DIGEST (WS-ADM-IX).
040900     MOVE ADM-SALT            TO WS-ADM-SALT (WS-ADM-IX).
041000     MOVE ADM-LOCKED-FLAG     TO WS-ADM-LOCKED (WS-ADM-IX).
041100     MOVE ADM-FAILED-COUNT    TO WS-ADM-FAILCNT (WS-ADM-IX).
041200     MOVE ADM-FAIL-START-TS   TO WS-ADM-FAILSTART (WS-ADM-IX).
041300     GO TO 0210-LOAD-MASTER-LOOP.
041400 0290-LOAD-MASTER-EXIT.
041500     CLOSE ADMIN-MASTER.
041600 0200-EXIT.
041700     EXIT.
041800
041900 0300-MAINT-PASS-RTN.
042000     IF NOT WS-MAINTCTL-PRESENT
042100        GO TO 0390-MAINT-PASS-EXIT.
042200 0310-MAINT-PASS-LOOP.
042300     READ ADMIN-MAINT-CTL
042400         AT END GO TO 0390-MAINT-PASS-EXIT.
042500     IF MCT-OP-CODE NOT VALID-OP-CODE
042600        DISPLAY "ADMSEC-COB *** BAD MAINT OP CODE: "
042700                MCT-OP-CODE
042800        GO TO 0310-MAINT-PASS-LOOP.
042900     EVALUATE TRUE
043000         WHEN MCT-IS-CREATE
043100              PERFORM 1200-CREATE-ADMIN-RTN THRU 1200-EXIT
043200         WHEN MCT-IS-UPDATE
043300              PERFORM 1300-UPDATE-ADMIN-RTN THRU 1300-EXIT
043400         WHEN MCT-IS-DELETE
043500              PERFORM 1400-DELETE-ADMIN-RTN THRU 1400-EXIT
043600         WHEN MCT-IS-LOCK
043700              PERFORM 1500-LOCK-ADMIN-RTN   THRU 1500-EXIT
043800         WHEN MCT-IS-UNLOCK
043900              PERFORM 1600-UNLOCK-ADMIN-RTN THRU 1600-EXIT
044000         WHEN MCT-IS-RESET
044100              PERFORM 1700-RESET-COUNT-RTN  THRU 1700-EXIT
044200     END-EVALUATE.
044300     GO TO 0310-MAINT-PASS-LOOP.
044400 0390-MAINT-PASS-EXIT.
044500     EXIT.
044600 0300-EXIT.
044700     EXIT.
044800
044900 0400-LOGIN-PASS-RTN.
045000 0410-LOGIN-PASS-LOOP.
045100     READ LOGIN-TXNS
045200         AT END GO TO 0490-LOGIN-PASS-EXIT.
045300     ADD 1 TO WS-TXN-READ-CT.
045400     MOVE TXN-USERNAME TO WS-LOOKUP-USERNAME.
045500     PERFORM 0800-FIND-BY-USERNAME-RTN THRU 0800-EXIT.
045600     IF NOT WS-ADM-FOUND
045700        ADD 1 TO WS-UNKNOWN-CT
045800        MOVE "UNKNOWN" TO WS-OUTCOME
045900        MOVE ZEROS TO DTL-FAILCOUNT
046000        MOVE "-" TO DTL-LOCKFLAG
046100        GO TO 0480-PRINT-LOGIN-LINE.
046200     PERFORM 1000-VERIFY-LOGIN-RTN THRU 1000-EXIT.
046300 0480-PRINT-LOGIN-LINE.
046400     MOVE TXN-TIMESTAMP  TO DTL-TIMESTAMP.
046500     MOVE TXN-USERNAME   TO DTL-USERNAME.
046600     MOVE WS-OUTCOME     TO DTL-OUTCOME.
046700     MOVE RPT-DTL-LOGIN  TO SUMMARY-LINE.
046800     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
046900     GO TO 0410-LOGIN-PASS-LOOP.
047000 0490-LOGIN-PASS-EXIT.
047100     EXIT.
047200 0400-EXIT.
047300     EXIT.
047400
047500 0500-REWRITE-MASTER-RTN.
047600     OPEN OUTPUT ADMIN-MASTER.
047700     IF WS-ADMMAST-STATUS NOT = "00"
047800        DISPLAY "ADMSEC-COB *** CANNOT REOPEN ADMIN-MASTER ***"
047900        GO TO 0590-REWRITE-EXIT.
048000     SET WS-ADM-IX TO 1.
048100 0510-REWRITE-LOOP.
048200     IF WS-ADM-IX > WS-ADM-COUNT
048300        GO TO 0580-REWRITE-DONE.
048400     MOVE SPACES               TO ADMIN-REC.
048500     MOVE WS-ADM-ID (WS-ADM-IX)        TO ADM-ID.
048600     MOVE WS-ADM-USERNAME (WS-ADM-IX)  TO ADM-USERNAME.
048700     MOVE WS-ADM-DIGEST (WS-ADM-IX)    TO ADM-PASSWORD-DIGEST.
048800     MOVE WS-ADM-SALT (WS-ADM-IX)      TO ADM-SALT.
048900     MOVE WS-ADM-LOCKED (WS-ADM-IX)    TO ADM-LOCKED-FLAG.
049000     MOVE WS-ADM-FAILCNT (WS-ADM-IX)   TO ADM-FAILED-COUNT.
049100     MOVE WS-ADM-FAILSTART (WS-ADM-IX) TO ADM-FAIL-START-TS.
049200     WRITE ADMIN-REC.
049300     SET WS-ADM-IX UP BY 1.
049400     GO TO 0510-REWRITE-LOOP.
049500 0580-REWRITE-DONE.
049600     CLOSE ADMIN-MASTER.
049700 0590-REWRITE-EXIT.
049800     EXIT.
049900 0500-EXIT.
050000     EXIT.
050100
050200 0600-PRINT-TOTALS-RTN.
050300     MOVE WS-TXN-READ-CT TO RPT-TOT-READ.
050400     MOVE RPT-TOT-LOGIN-1 TO SUMMARY-LINE.
050500     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
050600     MOVE WS-SUCCESS-CT TO RPT-TOT-SUCCESS.
050700     MOVE RPT-TOT-LOGIN-2 TO SUMMARY-LINE.
050800     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
050900     MOVE WS-FAILURE-CT TO RPT-TOT-FAILURE.
051000     MOVE RPT-TOT-LOGIN-3 TO SUMMARY-LINE.
051100     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
051200     MOVE WS-UNKNOWN-CT TO RPT-TOT-UNKNOWN.
051300     MOVE RPT-TOT-LOGIN-4 TO SUMMARY-LINE.
051400     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
051500     MOVE WS-NEWLOCK-CT TO RPT-TOT-NEWLOCK.
051600     MOVE RPT-TOT-LOGIN-5 TO SUMMARY-LINE.
051700     PERFORM 0900-PRINT-RTN THRU 0900-EXIT.
051800 0600-EXIT.
051900     EXIT.
052000
052100 0700-CLOSE-FILES.
052200     CLOSE SUMMARY-REPORT.
052300     IF WS-MAINTCTL-PRESENT
052400        CLOSE ADMIN-MAINT-CTL.
052500 0700-EXIT.
052600     EXIT.
052700
052800* ---------------------------------------------------------
052900* 0800 - LOOKUP ADMINISTRATOR BY USERNAME IN WS-ADMIN-TABLE.
053000* SEARCHES AGAINST WS-LOOKUP-USERNAME, SET BY THE CALLER.
053100* ---------------------------------------------------------
053200 0800-FIND-BY-USERNAME-RTN.
053300     MOVE "N" TO WS-ADM-FOUND-SW.
053400     SET WS-ADM-IX TO 1.
053500 0800-LOOP.
053600     IF WS-ADM-IX > WS-ADM-COUNT
053700        GO TO 0800-EXIT.
053800     IF WS-ADM-USERNAME (WS-ADM-IX) = WS-LOOKUP-USERNAME
053900        SET WS-ADM-FOUND TO TRUE
054000        GO TO 0800-EXIT.
054100     SET WS-ADM-IX UP BY 1.
054200     GO TO 0800-LOOP.
054300 0800-EXIT.
054400     EXIT.
054500
054600* ---------------------------------------------------------
054700* 0810 - LOOKUP ADMINISTRATOR BY ID (USED BY MAINTENANCE).
054800* ---------------------------------------------------------
054900 0810-FIND-BY-ID-RTN.
055000     MOVE "N" TO WS-ADM-FOUND-SW.
055100     SET WS-ADM-IX TO 1.
055200 0810-LOOP.
055300     IF WS-ADM-IX > WS-ADM-COUNT
055400        GO TO 0810-EXIT.
055500     IF WS-ADM-ID (WS-ADM-IX) = MCT-ADM-ID
055600        SET WS-ADM-FOUND TO TRUE
055700        GO TO 0810-EXIT.
055800     SET WS-ADM-IX UP BY 1.
055900     GO TO 0810-LOOP.
056000 0810-EXIT.
056100     EXIT.
056200
056300* ---------------------------------------------------------
056400* 0900 - WRITE THE LINE THE CALLER STAGED IN SUMMARY-LINE,
056500* ROLLING PAGE/HEADERS AS THIS SHOP'S REPORTS ALWAYS HAVE.
056600* ---------------------------------------------------------
056700 0900-PRINT-RTN.
056800     IF WS-LINE-COUNT > 55
056900        PERFORM 0950-PRINT-HEADERS-RTN THRU 0950-EXIT.
057000     WRITE SUMMARY-LINE AFTER ADVANCING 1 LINES.
057100     ADD 1 TO WS-LINE-COUNT.
057200 0900-EXIT.
057300     EXIT.
057400
057500 0950-PRINT-HEADERS-RTN.
057600     ADD 1 TO WS-PAGE-COUNT.
057700     MOVE WS-PAGE-COUNT TO RPT-HDR-1-PAGE.
057800     MOVE RPT-HDR-1 TO SUMMARY-LINE.
057900     WRITE SUMMARY-LINE AFTER ADVANCING PAGE.
058000     MOVE RPT-HDR-2 TO SUMMARY-LINE.
058100     WRITE SUMMARY-LINE AFTER ADVANCING 2 LINES.
058200     MOVE RPT-BLANK-LINE TO SUMMARY-LINE.
058300     WRITE SUMMARY-LINE AFTER ADVANCING 1 LINES.
058400     MOVE 4 TO WS-LINE-COUNT.
058500 0950-EXIT.
058600     EXIT.
058700
058800* ===========================================================
058900* BUSINESS RULE PARAGRAPHS - CREDENTIAL VERIFICATION
059000* ===========================================================
059100 1000-VERIFY-LOGIN-RTN.
059200     IF WS-ADM-LOCKED (WS-ADM-IX) = "Y"
059300        MOVE "LOCKED " TO WS-OUTCOME
059400        MOVE WS-ADM-FAILCNT (WS-ADM-IX) TO DTL-FAILCOUNT
059500        MOVE "Y" TO DTL-LOCKFLAG
059600        ADD 1 TO WS-FAILURE-CT
059700        GO TO 1000-EXIT.
059800
059900     MOVE WS-ADM-SALT (WS-ADM-IX) TO WS-DIGEST-INPUT (1:32).
060000     MOVE ":"                     TO WS-DIGEST-INPUT (33:1).
060100     MOVE TXN-PASSWORD            TO WS-DIGEST-INPUT (34:20).
060200     MOVE 53                      TO WS-DIGEST-INPUT-LEN.
060300     PERFORM 1100-DIGEST-RTN THRU 1100-EXIT.
060400
060500     IF WS-DIGEST-RESULT = WS-ADM-DIGEST (WS-ADM-IX)
060600        MOVE ZERO TO WS-ADM-FAILCNT (WS-ADM-IX)
060700        MOVE ZERO TO WS-ADM-FAILSTART (WS-ADM-IX)
060800        MOVE "SUCCESS" TO WS-OUTCOME
060900        MOVE ZERO TO DTL-FAILCOUNT
061000        MOVE WS-ADM-LOCKED (WS-ADM-IX) TO DTL-LOCKFLAG
061100        ADD 1 TO WS-SUCCESS-CT
061200        GO TO 1000-EXIT.
061300
061400* PASSWORD MISMATCH - APPLY THE FAILURE-WINDOW RULE.
061500     MOVE WS-ADM-FAILCNT (WS-ADM-IX) TO WS-STALE-COUNT.
061600     IF WS-ADM-FAILSTART (WS-ADM-IX) = ZERO
061700        MOVE 1 TO WS-ADM-FAILCNT (WS-ADM-IX)
061800        MOVE TXN-TIMESTAMP TO WS-ADM-FAILSTART (WS-ADM-IX)
061900        MOVE WS-STALE-COUNT TO WS-LOCK-TEST-COUNT
062000     ELSE
062100        PERFORM 1050-FAILURE-WINDOW-RTN THRU 1050-EXIT
062200        IF WS-ELAPSED-MINS > 10
062300           MOVE 1 TO WS-ADM-FAILCNT (WS-ADM-IX)
062400           MOVE TXN-TIMESTAMP TO WS-ADM-FAILSTART (WS-ADM-IX)
062500           MOVE WS-STALE-COUNT TO WS-LOCK-TEST-COUNT
062600        ELSE
062700           ADD 1 TO WS-ADM-FAILCNT (WS-ADM-IX)
062800           MOVE WS-ADM-FAILCNT (WS-ADM-IX) TO WS-LOCK-TEST-COUNT
062900        END-IF
063000     END-IF.
063100
063200     MOVE "N" TO WS-WAS-LOCKED-SW.
063300     IF WS-ADM-LOCKED (WS-ADM-IX) = "Y"
063400        SET WS-WAS-LOCKED TO TRUE.
063500     IF WS-LOCK-TEST-COUNT NOT < 5
063600        MOVE "Y" TO WS-ADM-LOCKED (WS-ADM-IX)
063700        IF NOT WS-WAS-LOCKED
063800           ADD 1 TO WS-NEWLOCK-CT
063900        END-IF
064000     END-IF.
064100
064200     MOVE "BADPASS" TO WS-OUTCOME.
064300     MOVE WS-ADM-FAILCNT (WS-ADM-IX) TO DTL-FAILCOUNT.
064400     MOVE WS-ADM-LOCKED (WS-ADM-IX)  TO DTL-LOCKFLAG.
064500     ADD 1 TO WS-FAILURE-CT.
064600 1000-EXIT.
064700     EXIT.
064800
064900* ---------------------------------------------------------
065000* 1050 - ELAPSED MINUTES BETWEEN THE STORED ADM-FAIL-START-
065100* TS FOR THE CURRENT TABLE ENTRY AND THE CURRENT LOGIN-TXN
065200* TIMESTAMP.  RESULT LEFT IN WS-ELAPSED-MINS.
065300* ---------------------------------------------------------
065400 1050-FAILURE-WINDOW-RTN.
065500     MOVE WS-ADM-FAILSTART (WS-ADM-IX) TO WS-TS-INPUT.
065600     PERFORM 1055-BREAK-TS-RTN THRU 1055-EXIT.
065700     PERFORM 1060-CALC-ABS-MINS-RTN THRU 1060-EXIT.
065800     MOVE WS-ABS-MINS-WORK TO WS-ABS-MINS-1.
065900
066000     MOVE TXN-TS-YYYY TO WS-CALC-YYYY.
066100     MOVE TXN-TS-MM   TO WS-CALC-MM.
066200     MOVE TXN-TS-DD   TO WS-CALC-DD.
066300     MOVE TXN-TS-HH   TO WS-CALC-HH.
066400     MOVE TXN-TS-MI   TO WS-CALC-MI.
066500     PERFORM 1060-CALC-ABS-MINS-RTN THRU 1060-EXIT.
066600     MOVE WS-ABS-MINS-WORK TO WS-ABS-MINS-2.
066700
066800     COMPUTE WS-ELAPSED-MINS = WS-ABS-MINS-2 - WS-ABS-MINS-1.
066900 1050-EXIT.
067000     EXIT.
067100
067200* ---------------------------------------------------------
067300* 1055 - SPLIT A 14-DIGIT YYYYMMDDHHMMSS VALUE (WS-TS-INPUT)
067400* INTO ITS COMPONENTS BY SUCCESSIVE DIVIDE/REMAINDER.
067500* ---------------------------------------------------------
067600 1055-BREAK-TS-RTN.
067700     DIVIDE WS-TS-INPUT BY 10000000000
067800            GIVING WS-CALC-YYYY
067900            REMAINDER WS-TS-REM-10.
068000     DIVIDE WS-TS-REM-10 BY 100000000
068100            GIVING WS-CALC-MM
068200            REMAINDER WS-TS-REM-08.
068300     DIVIDE WS-TS-REM-08 BY 1000000
068400            GIVING WS-CALC-DD
068500            REMAINDER WS-TS-REM-06.
068600     DIVIDE WS-TS-REM-06 BY 10000
068700            GIVING WS-CALC-HH
068800            REMAINDER WS-TS-REM-04.
068900     DIVIDE WS-TS-REM-04 BY 100
069000            GIVING WS-CALC-MI
069100            REMAINDER WS-CALC-SS.
069200 1055-EXIT.
069300     EXIT.
069400
069500* ---------------------------------------------------------
069600* 1060 - CONVERT WS-CALC-YYYY/MM/DD/HH/MI INTO ABSOLUTE
069700* MINUTES SINCE A FIXED EPOCH.  A HOME-GROWN GREGORIAN DAY
069800* NUMBER ROUTINE - THIS SHOP HAS CARRIED SOME VERSION OF
069900* THIS PARAGRAPH SINCE THE PUNCHED-CARD DAYS.  RESULT LEFT
070000* IN WS-ABS-MINS-WORK.
070100* ---------------------------------------------------------
070200 1060-CALC-ABS-MINS-RTN.
070300     COMPUTE WS-YYYY-M1 = WS-CALC-YYYY - 1.
070400     DIVIDE WS-YYYY-M1 BY 4   GIVING WS-LEAP-Q4.
070500     DIVIDE WS-YYYY-M1 BY 100 GIVING WS-LEAP-Q100.
070600     DIVIDE WS-YYYY-M1 BY 400 GIVING WS-LEAP-Q400.
070700     COMPUTE WS-LEAP-YEARS =
070800             WS-LEAP-Q4 - WS-LEAP-Q100 + WS-LEAP-Q400.
070900
071000     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-LEAP-QUOT
071100            REMAINDER WS-LEAP-REM-4.
071200     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-LEAP-QUOT
071300            REMAINDER WS-LEAP-REM-100.
071400     DIVIDE WS-CALC-YYYY BY 400 GIVING WS-LEAP-QUOT
071500            REMAINDER WS-LEAP-REM-400.
071600     MOVE "N" TO WS-THIS-YEAR-LEAP-SW.
071700     IF WS-LEAP-REM-4 = 0
071800        IF WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0
071900           SET WS-THIS-YEAR-LEAP TO TRUE.
072000
072100     COMPUTE WS-ABS-DAYS-1 =
072200             (WS-CALC-YYYY * 365) + WS-LEAP-YEARS
072300           + WS-CUM-DAYS-FOR-MONTH (WS-CALC-MM)
072400           + WS-CALC-DD.
072500     IF WS-THIS-YEAR-LEAP AND WS-CALC-MM > 2
072600        ADD 1 TO WS-ABS-DAYS-1.
072700
072800     COMPUTE WS-ABS-MINS-WORK =
072900             (WS-ABS-DAYS-1 * 1440)
073000           + (WS-CALC-HH * 60)
073100           + WS-CALC-MI.
073200 1060-EXIT.
073300     EXIT.
073400
073500* ===========================================================
073600* BUSINESS RULE PARAGRAPHS - PASSWORD DIGEST
073700* ===========================================================
073800 1100-DIGEST-RTN.
073900     PERFORM 1105-INIT-ACCUM-RTN THRU 1105-EXIT.
074000     PERFORM 1110-MIX-CHARS-RTN  THRU 1110-EXIT.
074100     PERFORM 1130-BUILD-HEX-RTN  THRU 1130-EXIT.
074200 1100-EXIT.
074300     EXIT.
074400
074500 1105-INIT-ACCUM-RTN.
074600     MOVE 1 TO WS-DIGEST-BLK-IX.
074700 1105-LOOP.
074800     IF WS-DIGEST-BLK-IX > 8
074900        GO TO 1105-EXIT.
075000     MOVE WS-DIGEST-SEED (WS-DIGEST-BLK-IX)
075100          TO WS-DIGEST-ACCUM (WS-DIGEST-BLK-IX).
075200     ADD 1 TO WS-DIGEST-BLK-IX.
075300     GO TO 1105-LOOP.
075400 1105-EXIT.
075500     EXIT.
075600
075700 1110-MIX-CHARS-RTN.
075800     MOVE 1 TO WS-DIGEST-CHR-IX.
075900 1110-LOOP.
076000     IF WS-DIGEST-CHR-IX > WS-DIGEST-INPUT-LEN
076100        GO TO 1110-EXIT.
076200     MOVE WS-DIGEST-INPUT (WS-DIGEST-CHR-IX:1)
076300          TO WS-DIGEST-ONE-CHAR.
076400     PERFORM 1120-CHAR-CODE-RTN THRU 1120-EXIT.
076500     PERFORM 1125-MIX-ONE-CHAR-RTN THRU 1125-EXIT.
076600     ADD 1 TO WS-DIGEST-CHR-IX.
076700     GO TO 1110-LOOP.
076800 1110-EXIT.
076900     EXIT.
077000
077100* ---------------------------------------------------------
077200* 1120 - MAP ONE INPUT CHARACTER TO A 1-64 CODE VIA THE
077300* ALPHABET TABLE.  UNRECOGNIZED CHARACTERS (BLANKS, HEX
077400* DIGITS, PUNCTUATION) FOLD TO CODE ZERO - THE MIXING STEP
077500* STILL MOVES THE ACCUMULATOR SO THE POSITION IS NOT LOST.
077600* ---------------------------------------------------------
077700 1120-CHAR-CODE-RTN.
077800     MOVE ZERO TO WS-DIGEST-CODE.
077900     MOVE 1 TO WS-DIGEST-ALPHA-IX.
078000 1120-LOOP.
078100     IF WS-DIGEST-ALPHA-IX > 64
078200        GO TO 1120-EXIT.
078300     IF WS-DIGEST-ALPHABET (WS-DIGEST-ALPHA-IX:1)
078400             = WS-DIGEST-ONE-CHAR
078500        MOVE WS-DIGEST-ALPHA-IX TO WS-DIGEST-CODE
078600        GO TO 1120-EXIT.
078700     ADD 1 TO WS-DIGEST-ALPHA-IX.
078800     GO TO 1120-LOOP.
078900 1120-EXIT.
079000     EXIT.
079100
079200* ---------------------------------------------------------
079300* 1125 - FOLD ONE CHARACTER'S CODE INTO ALL 8 ACCUMULATORS,
079400* EACH WITH ITS OWN MULTIPLIER, REDUCED MODULO A 9-DIGIT
079500* PRIME SO THE ACCUMULATOR NEVER OVERFLOWS ITS PICTURE.
079600* ---------------------------------------------------------
079700 1125-MIX-ONE-CHAR-RTN.
079800     MOVE 1 TO WS-DIGEST-BLK-IX.
079900 1125-LOOP.
080000     IF WS-DIGEST-BLK-IX > 8
080100        GO TO 1125-EXIT.
080200     COMPUTE WS-DIGEST-MIX-VALUE =
080300         (WS-DIGEST-ACCUM (WS-DIGEST-BLK-IX)
080400             * (31 + WS-DIGEST-BLK-IX))
080500         + WS-DIGEST-CODE + WS-DIGEST-CHR-IX.
080600     DIVIDE WS-DIGEST-MIX-VALUE BY 999999937
080700            GIVING WS-DIGEST-MIX-QUOT
080800            REMAINDER WS-DIGEST-ACCUM (WS-DIGEST-BLK-IX).
080900     ADD 1 TO WS-DIGEST-BLK-IX.
081000     GO TO 1125-LOOP.
081100 1125-EXIT.
081200     EXIT.
081300
081400 1130-BUILD-HEX-RTN.
081500     MOVE 1 TO WS-DIGEST-BLK-IX.
081600 1130-LOOP.
081700     IF WS-DIGEST-BLK-IX > 8
081800        GO TO 1130-EXIT.
081900     MOVE WS-DIGEST-ACCUM (WS-DIGEST-BLK-IX) TO
082000          WS-DIGEST-HEX-VALUE.
082100     PERFORM 1140-HEX-EXPAND-RTN THRU 1140-EXIT.
082200     MOVE WS-DIGEST-BLOCK (WS-DIGEST-BLK-IX) TO
082300          WS-DIGEST-RESULT
082400          ((WS-DIGEST-BLK-IX - 1) * 8 + 1 : 8).
082500     ADD 1 TO WS-DIGEST-BLK-IX.
082600     GO TO 1130-LOOP.
082700 1130-EXIT.
082800     EXIT.
082900
083000* ---------------------------------------------------------
083100* 1140 - EXPAND ONE UNSIGNED WS-DIGEST-HEX-VALUE INTO 8 HEX
083200* DIGITS, MOST-SIGNIFICANT FIRST, INTO THE CURRENT BLOCK.
083300* ---------------------------------------------------------
083400 1140-HEX-EXPAND-RTN.
083500     MOVE SPACES TO WS-DIGEST-BLOCK (WS-DIGEST-BLK-IX).
083600     MOVE 8 TO WS-DIGEST-HEX-POS.
083700 1140-LOOP.
083800     IF WS-DIGEST-HEX-POS < 1
083900        GO TO 1140-EXIT.
084000     DIVIDE WS-DIGEST-HEX-VALUE BY 16
084100            GIVING WS-DIGEST-HEX-QUOT
084200            REMAINDER WS-DIGEST-HEX-REM.
084300     MOVE WS-DIGEST-HEX-DIGITS (WS-DIGEST-HEX-REM + 1 : 1)
084400          TO WS-DIGEST-BLOCK
084500             (WS-DIGEST-BLK-IX) (WS-DIGEST-HEX-POS:1).
084600     MOVE WS-DIGEST-HEX-QUOT TO WS-DIGEST-HEX-VALUE.
084700     SUBTRACT 1 FROM WS-DIGEST-HEX-POS.
084800     GO TO 1140-LOOP.
084900 1140-EXIT.
085000     EXIT.
085100
085200* ===========================================================
085300* MAINTENANCE OPERATIONS - CREATE / UPDATE / DELETE /
085400* MANUAL LOCK / MANUAL UNLOCK / RESET COUNTERS.  EXERCISED
085500* FROM THE OPTIONAL ADMIN-MAINT-CTL CONTROL-CARD FILE SO A
085600* TEST DRIVER CAN RUN THESE DIRECTLY WITHOUT A LOGIN FILE.
085700* ===========================================================
085800 1200-CREATE-ADMIN-RTN.
085900     IF MCT-USERNAME = SPACES
086000        DISPLAY "ADMSEC-COB *** REJECT CREATE - BLANK USERNAME"
086100        GO TO 1200-EXIT.
086200     MOVE MCT-USERNAME TO WS-LOOKUP-USERNAME.
086300     PERFORM 0800-FIND-BY-USERNAME-RTN THRU 0800-EXIT.
086400     IF WS-ADM-FOUND
086500        DISPLAY "ADMSEC-COB *** REJECT CREATE - DUPLICATE "
086600                "USERNAME: " MCT-USERNAME
086700        GO TO 1200-EXIT.
086800     IF WS-ADM-COUNT NOT < 2000
086900        DISPLAY "ADMSEC-COB *** REJECT CREATE - TABLE FULL"
087000        GO TO 1200-EXIT.
087100
087200     ADD 1 TO WS-ADM-COUNT.
087300     SET WS-ADM-IX TO WS-ADM-COUNT.
087400     MOVE MCT-ADM-ID    TO WS-ADM-ID (WS-ADM-IX).
087500     MOVE MCT-USERNAME  TO WS-ADM-USERNAME (WS-ADM-IX).
087600     MOVE ZERO          TO WS-ADM-FAILCNT (WS-ADM-IX).
087700     MOVE ZERO          TO WS-ADM-FAILSTART (WS-ADM-IX).
087800     MOVE "N"           TO WS-ADM-LOCKED (WS-ADM-IX).
087900
088000     PERFORM 1250-GENERATE-SALT-RTN THRU 1250-EXIT.
088100     MOVE WS-DIGEST-RESULT (1:32) TO WS-ADM-SALT (WS-ADM-IX).
088200
088300     MOVE WS-ADM-SALT (WS-ADM-IX) TO WS-DIGEST-INPUT (1:32).
088400     MOVE ":"                     TO WS-DIGEST-INPUT (33:1).
088500     MOVE MCT-PASSWORD            TO WS-DIGEST-INPUT (34:20).
088600     MOVE 53                      TO WS-DIGEST-INPUT-LEN.
088700     PERFORM 1100-DIGEST-RTN THRU 1100-EXIT.
088800     MOVE WS-DIGEST-RESULT TO WS-ADM-DIGEST (WS-ADM-IX).
088900 1200-EXIT.
089000     EXIT.
089100
089200* ---------------------------------------------------------
089300* 1250 - GENERATE A FRESH SALT FROM THE SYSTEM CLOCK AND
089400* THE NEW ADMIN-ID, RUN THROUGH THE SAME DIGEST TRANSFORM.
089500* ---------------------------------------------------------
089600 1250-GENERATE-SALT-RTN.
089700     ACCEPT WS-SYSTEM-DATE FROM DATE.
089800     ACCEPT WS-SYSTEM-TIME FROM TIME.
089900     MOVE SPACES TO WS-SALT-SEED.
090000     MOVE WS-SYSTEM-DATE TO WS-SALT-SEED (1:6).
090100     MOVE WS-SYSTEM-TIME TO WS-SALT-SEED (7:8).
090200     MOVE MCT-ADM-ID     TO WS-SALT-SEED (15:6).
090300     MOVE WS-SALT-SEED        TO WS-DIGEST-INPUT (1:32).
090400     MOVE ":"                 TO WS-DIGEST-INPUT (33:1).
090500     MOVE WS-SALT-SEED (1:20) TO WS-DIGEST-INPUT (34:20).
090600     MOVE 53                  TO WS-DIGEST-INPUT-LEN.
090700     PERFORM 1100-DIGEST-RTN THRU 1100-EXIT.
090800 1250-EXIT.
090900     EXIT.
091000
091100 1300-UPDATE-ADMIN-RTN.
091200     PERFORM 0810-FIND-BY-ID-RTN THRU 0810-EXIT.
091300     IF NOT WS-ADM-FOUND
091400        PERFORM 1800-NOT-FOUND-RTN THRU 1800-EXIT
091500        GO TO 1300-EXIT.
091600     IF MCT-USERNAME NOT = SPACES
091700        MOVE MCT-USERNAME TO WS-ADM-USERNAME (WS-ADM-IX).
091800     IF MCT-PASSWORD NOT = SPACES
091900        MOVE WS-ADM-SALT (WS-ADM-IX) TO WS-DIGEST-INPUT (1:32)
092000        MOVE ":"                     TO WS-DIGEST-INPUT (33:1)
092100        MOVE MCT-PASSWORD            TO WS-DIGEST-INPUT (34:20)
092200        MOVE 53                      TO WS-DIGEST-INPUT-LEN
092300        PERFORM 1100-DIGEST-RTN THRU 1100-EXIT
092400        MOVE WS-DIGEST-RESULT TO WS-ADM-DIGEST (WS-ADM-IX).
092500 1300-EXIT.
092600     EXIT.
092700
092800 1400-DELETE-ADMIN-RTN.
092900     PERFORM 0810-FIND-BY-ID-RTN THRU 0810-EXIT.
093000     IF NOT WS-ADM-FOUND
093100        PERFORM 1800-NOT-FOUND-RTN THRU 1800-EXIT
093200        GO TO 1400-EXIT.
093300* LOGICAL DELETE - SLIDE THE LAST ENTRY DOWN OVER THE HOLE,
093400* SAME TRICK THIS SHOP'S CADASTRO PROGRAMS HAVE ALWAYS USED
093500* FOR AN IN-MEMORY TABLE WITHOUT A REAL DELETE VERB.
093600     MOVE WS-ADM-ID (WS-ADM-COUNT)
093700          TO WS-ADM-ID (WS-ADM-IX).
093800     MOVE WS-ADM-USERNAME (WS-ADM-COUNT)
093900          TO WS-ADM-USERNAME (WS-ADM-IX).
094000     MOVE WS-ADM-DIGEST (WS-ADM-COUNT)
094100          TO WS-ADM-DIGEST (WS-ADM-IX).
094200     MOVE WS-ADM-SALT (WS-ADM-COUNT)
094300          TO WS-ADM-SALT (WS-ADM-IX).
094400     MOVE WS-ADM-LOCKED (WS-ADM-COUNT)
094500          TO WS-ADM-LOCKED (WS-ADM-IX).
094600     MOVE WS-ADM-FAILCNT (WS-ADM-COUNT)
094700          TO WS-ADM-FAILCNT (WS-ADM-IX).
094800     MOVE WS-ADM-FAILSTART (WS-ADM-COUNT)
094900          TO WS-ADM-FAILSTART (WS-ADM-IX).
095000     SUBTRACT 1 FROM WS-ADM-COUNT.
095100 1400-EXIT.
095200     EXIT.
095300
095400 1500-LOCK-ADMIN-RTN.
095500     PERFORM 0810-FIND-BY-ID-RTN THRU 0810-EXIT.
095600     IF NOT WS-ADM-FOUND
095700        PERFORM 1800-NOT-FOUND-RTN THRU 1800-EXIT
095800        GO TO 1500-EXIT.
095900     MOVE "Y" TO WS-ADM-LOCKED (WS-ADM-IX).
096000 1500-EXIT.
096100     EXIT.
096200
096300 1600-UNLOCK-ADMIN-RTN.
096400     PERFORM 0810-FIND-BY-ID-RTN THRU 0810-EXIT.
096500     IF NOT WS-ADM-FOUND
096600        PERFORM 1800-NOT-FOUND-RTN THRU 1800-EXIT
096700        GO TO 1600-EXIT.
096800     MOVE "N"  TO WS-ADM-LOCKED (WS-ADM-IX).
096900     MOVE ZERO TO WS-ADM-FAILCNT (WS-ADM-IX).
097000     MOVE ZERO TO WS-ADM-FAILSTART (WS-ADM-IX).
097100 1600-EXIT.
097200     EXIT.
097300
097400 1700-RESET-COUNT-RTN.
097500     PERFORM 0810-FIND-BY-ID-RTN THRU 0810-EXIT.
097600     IF NOT WS-ADM-FOUND
097700        PERFORM 1800-NOT-FOUND-RTN THRU 1800-EXIT
097800        GO TO 1700-EXIT.
097900     MOVE ZERO TO WS-ADM-FAILCNT (WS-ADM-IX).
098000     MOVE ZERO TO WS-ADM-FAILSTART (WS-ADM-IX).
098100 1700-EXIT.
098200     EXIT.
098300
098400 1800-NOT-FOUND-RTN.
098500     DISPLAY "ADMSEC-COB *** ADMINISTRATOR NOT FOUND - ID: "
098600             MCT-ADM-ID " OP: " MCT-OP-CODE.
098700 1800-EXIT.
098800     EXIT.
