000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHELIG-COB.
000300 AUTHOR. C. ODUYA.
000400 INSTALLATION. DEPT OF SOCIAL SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 09/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM AND ITS DATA ARE FOR OFFICIAL AGENCY
000800     USE ONLY.  APPLICANT INCOME AND HOUSEHOLD DATA ARE
000900     CONFIDENTIAL UNDER AGENCY POLICY.
001000*
001100* ANALYST         : C ODUYA
001200* PROGRAMMER(S)   : C ODUYA
001300* PURPOSE         : SCHEME ELIGIBILITY CHECKER.  READS THE
001400*                   ASSISTANCE-SCHEME TABLE, EVALUATES EACH
001500*                   APPLICANT AGAINST THE SCHEME NAMED ON HIS
001600*                   RECORD, CALCULATES THE MONTHLY BENEFIT
001700*                   FOR THOSE FOUND ELIGIBLE, WRITES THE
001800*                   ELIGIBILITY-RESULTS FILE, AND APPENDS THE
001900*                   ELIGIBILITY SECTION OF THE SUMMARY-REPORT
002000*                   BEHIND ADMSEC-COB'S LOGIN SECTION.
002100* DATE WRITTEN    : 09/02/1989.
002200*
002300* VERSION    DATE          DESCRIPTION
002400* 1.0        09/02/1989    C ODUYA      - INITIAL RELEASE.        SCHLIG10
002500* 1.1        04/17/1990    C ODUYA      - CORRECTED RULE ORDER    DPS-0179
002600*                          PER DPS-0179; INCOME CEILING WAS       DPS-0179
002700*                          BEING TESTED BEFORE EMPLOYMENT,        DPS-0179
002800*                          PRODUCING THE WRONG REJECT MESSAGE     DPS-0179
002900*                          ON SOME APPLICANTS.                    DPS-0179
003000* 1.2        02/14/1992    T WESCOTT    - ADDED "SCHEME NOT       DPS-0231
003100*                          FOUND" HANDLING PER DPS-0231; RUN      DPS-0231
003200*                          WAS ABENDING ON AN UNKNOWN SCHEME      DPS-0231
003300*                          CODE INSTEAD OF REJECTING THE LINE.    DPS-0231
003400* 1.3        01/07/1999    T WESCOTT    - Y2K REMEDIATION.        DPS-0289
003500*                          NO 2-DIGIT YEAR FIELDS IN THIS         DPS-0289
003600*                          PROGRAM; REVIEWED AND SIGNED OFF       DPS-0289
003700*                          PER DPS-0289.                          DPS-0289
003800* 1.4        08/30/2000    D FEHRENBACH - HALF-UP ROUNDING WAS    DPS-0301
003900*                          TRUNCATING THE SUPPLEMENT ON ODD       DPS-0301
004000*                          HOUSEHOLD SIZES; CORRECTED PER         DPS-0301
004100*                          DPS-0301.                              DPS-0301
004200* 1.5        06/19/2003    D FEHRENBACH - RAISED SCHEME-TABLE     DPS-0338
004300*                          CAPACITY FROM 50 TO 200 SCHEMES        DPS-0338
004400*                          PER DPS-0338, PROGRAM EXPANDED         DPS-0338
004500*                          STATEWIDE.                             DPS-0338
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-4341.
005000 OBJECT-COMPUTER. IBM-4341.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SCHEME-FILE     ASSIGN TO SCHMFILE
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-SCHMFILE-STATUS.
006000
006100     SELECT APPLICANT-FILE  ASSIGN TO APPLFILE
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WS-APPLFILE-STATUS.
006400
006500     SELECT ELIG-RESULTS    ASSIGN TO ELIGOUT
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-ELIGOUT-STATUS.
006800
006900     SELECT SUMMARY-REPORT  ASSIGN TO SUMMRPT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-SUMMRPT-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SCHEME-FILE
007600     LABEL RECORD STANDARD
007700     RECORD CONTAINS 100 CHARACTERS.
007800 01  SCHEME-REC.
007900     05  SCH-CODE                  PIC X(04).
008000     05  SCH-NAME                  PIC X(30).
008100     05  SCH-MIN-AGE               PIC 9(03).
008200     05  SCH-MAX-AGE               PIC 9(03).
008300     05  SCH-REQ-UNEMPLOYED        PIC X(01).
008400         88  SCH-MUST-BE-UNEMP     VALUE "Y".
008500     05  SCH-INCOME-CEILING        PIC 9(07)V99.
008600     05  SCH-BASE-BENEFIT          PIC 9(05)V99.
008700     05  SCH-PER-MEMBER-SUPP       PIC 9(05)V99.
008800     05  FILLER                    PIC X(36).
008900
009000 FD  APPLICANT-FILE
009100     LABEL RECORD STANDARD
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  APPLICANT-REC.
009400     05  APP-ID                    PIC 9(06).
009500     05  APP-NAME                  PIC X(30).
009600     05  APP-AGE                   PIC 9(03).
009700     05  APP-EMPLOYMENT-STATUS     PIC X(01).
009800         88  APP-IS-EMPLOYED       VALUE "E".
009900         88  APP-IS-UNEMPLOYED     VALUE "U".
010000     05  APP-MONTHLY-INCOME        PIC 9(07)V99.
010100     05  APP-HOUSEHOLD-SIZE        PIC 9(02).
010200     05  APP-SCHEME-CODE           PIC X(04).
010300     05  FILLER                    PIC X(25).
010400
010500 FD  ELIG-RESULTS
010600     LABEL RECORD STANDARD
010700     RECORD CONTAINS 120 CHARACTERS.
010800 01  ELIG-RESULT.
010900     05  RES-APP-ID                PIC 9(06).
011000     05  RES-SCHEME-CODE           PIC X(04).
011100     05  RES-ELIGIBLE-FLAG         PIC X(01).
011200     05  RES-MESSAGE               PIC X(60).
011300     05  RES-BENEFIT-TOTAL         PIC 9(07)V99.
011400     05  FILLER                    PIC X(40).
011500
011600 FD  SUMMARY-REPORT
011700     LABEL RECORD OMITTED
011800     RECORD CONTAINS 132 CHARACTERS.
011900 01  SUMMARY-LINE                  PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200 01  WS-FILE-STATUSES.
012300     05  WS-SCHMFILE-STATUS        PIC X(02) VALUE SPACES.
012400     05  WS-APPLFILE-STATUS        PIC X(02) VALUE SPACES.
012500     05  WS-ELIGOUT-STATUS         PIC X(02) VALUE SPACES.
012600     05  WS-SUMMRPT-STATUS         PIC X(02) VALUE SPACES.
012700
012800* ---------------------------------------------------------
012900* IN-MEMORY SCHEME TABLE - LOADED ONCE FROM SCHEME-FILE AND
013000* SEARCHED BY CODE FOR EVERY APPLICANT.
013100* ---------------------------------------------------------
013200 01  WS-SCHEME-TABLE.
013300     05  WS-SCH-ENTRY OCCURS 200 TIMES
013400                      INDEXED BY WS-SCH-IX.
013500         10  WS-SCH-CODE           PIC X(04).
013600         10  WS-SCH-NAME           PIC X(30).
013700         10  WS-SCH-MIN-AGE        PIC 9(03).
013800         10  WS-SCH-MAX-AGE        PIC 9(03).
013900         10  WS-SCH-REQ-UNEMP      PIC X(01).
014000         10  WS-SCH-INCOME-CEIL    PIC 9(07)V99.
014100         10  WS-SCH-BASE-BENEFIT   PIC 9(05)V99.
014200         10  WS-SCH-PER-MEM-SUPP   PIC 9(05)V99.
014300         10  FILLER                PIC X(36).
014400 77  WS-SCH-COUNT                  PIC S9(04) COMP VALUE ZERO.
014500 77  WS-SCH-FOUND-SW               PIC X(01) VALUE "N".
014600     88  WS-SCH-FOUND              VALUE "Y".
014700
014800* ---------------------------------------------------------
014900* ELIGIBILITY / BENEFIT WORK AREA.
015000* ---------------------------------------------------------
015100 77  WS-ELIG-FLAG-SW               PIC X(01).
015200     88  WS-IS-ELIGIBLE            VALUE "Y".
015300 01  WS-ELIG-MESSAGE               PIC X(60).
015400 77  WS-EFFECTIVE-MEMBERS          PIC S9(04) COMP.
015500 01  WS-SUPP-RAW                   PIC S9(09)V9999.
015600 01  WS-SUPP-ROUNDED               PIC S9(07)V99.
015700 01  WS-BENEFIT-TOTAL              PIC S9(07)V99.
015800 01  WS-BENEFIT-TOTAL-R REDEFINES WS-BENEFIT-TOTAL
015900                                   PIC 9(09).
016000
016100* ---------------------------------------------------------
016200* CONTROL TOTALS.
016300* ---------------------------------------------------------
016400 01  WS-ELIG-TOTALS.
016500     05  WS-APP-READ-CT            PIC S9(07) COMP VALUE ZERO.
016600     05  WS-ELIGIBLE-CT            PIC S9(07) COMP VALUE ZERO.
016700     05  WS-INELIGIBLE-CT          PIC S9(07) COMP VALUE ZERO.
016800 01  WS-GRAND-BENEFIT-TOTAL        PIC S9(09)V99 VALUE ZERO.
016900 01  WS-GRAND-BENEFIT-TOTAL-R REDEFINES WS-GRAND-BENEFIT-TOTAL
017000                                   PIC 9(11).
017100
017200* ---------------------------------------------------------
017300* PRINT LINES - CONTINUES THE PAGED/HEADED SHAPE ADMSEC-COB
017400* ALREADY LAID DOWN FOR THIS SAME SUMMARY-REPORT.
017500* ---------------------------------------------------------
017600 77  WS-LINE-COUNT                 PIC S9(03) COMP VALUE 99.
017700 77  WS-PAGE-COUNT                 PIC S9(05) COMP VALUE ZERO.
017800
017900 01  RPT-HDR-1.
018000     05  FILLER                    PIC X(20) VALUE
018100         "SCHELIG-COB".
018200     05  FILLER                    PIC X(42) VALUE
018300         "SCHEME ELIGIBILITY CONTROL RUN".
018400     05  FILLER                    PIC X(55) VALUE SPACES.
018500     05  FILLER                    PIC X(07) VALUE "PAGE   ".
018600     05  RPT-HDR-1-PAGE            PIC ZZZZ9.
018700     05  FILLER                    PIC X(03) VALUE SPACES.
018800
018900 01  RPT-HDR-2.
019000     05  FILLER                    PIC X(08) VALUE
019100         "APP-ID  ".
019200     05  FILLER                    PIC X(06) VALUE
019300         "SCHEME".
019400     05  FILLER                    PIC X(04) VALUE "ELIG".
019500     05  FILLER                    PIC X(62) VALUE
019600     "MESSAGE".
019700     05  FILLER                    PIC X(13) VALUE
019800         "     BENEFIT ".
019900     05  FILLER                    PIC X(39) VALUE SPACES.
020000
020100 01  RPT-DTL-ELIG.
020200     05  DTL-APP-ID                PIC 9(06).
020300     05  FILLER                    PIC X(02) VALUE SPACES.
020400     05  DTL-SCHEME-CODE           PIC X(04).
020500     05  FILLER                    PIC X(02) VALUE SPACES.
020600     05  DTL-ELIGIBLE-FLAG         PIC X(01).
020700     05  FILLER                    PIC X(03) VALUE SPACES.
020800     05  DTL-MESSAGE               PIC X(60).
020900     05  FILLER                    PIC X(02) VALUE SPACES.
021000     05  DTL-BENEFIT               PIC ZZ,ZZZ,ZZ9.99.
021100     05  FILLER                    PIC X(39) VALUE SPACES.
021200
021300 01  RPT-DTL-ELIG-R REDEFINES RPT-DTL-ELIG.
021400     05  FILLER                    PIC X(132).
021500
021600 01  RPT-TOT-ELIG-1.
021700     05  FILLER                    PIC X(30) VALUE
021800         "APPLICANTS READ  . . . . . . ".
021900     05  RPT-TOT-READ              PIC ZZZ,ZZ9.
022000     05  FILLER                    PIC X(95) VALUE SPACES.
022100
022200 01  RPT-TOT-ELIG-2.
022300     05  FILLER                    PIC X(30) VALUE
022400         "ELIGIBLE APPLICANTS  . . . . ".
022500     05  RPT-TOT-ELIGIBLE          PIC ZZZ,ZZ9.
022600     05  FILLER                    PIC X(95) VALUE SPACES.
022700
022800 01  RPT-TOT-ELIG-3.
022900     05  FILLER                    PIC X(30) VALUE
023000         "INELIGIBLE APPLICANTS  . . . ".
023100     05  RPT-TOT-INELIGIBLE        PIC ZZZ,ZZ9.
023200     05  FILLER                    PIC X(95) VALUE SPACES.
023300
023400 01  RPT-TOT-ELIG-4.
023500     05  FILLER                    PIC X(30) VALUE
023600         "GRAND TOTAL BENEFITS AWARDED ".
023700     05  RPT-TOT-GRAND-BENEFIT     PIC ZZ,ZZZ,ZZ9.99.
023800     05  FILLER                    PIC X(89) VALUE SPACES.
023900
024000 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
024100
024200 PROCEDURE DIVISION.
024300
024400 9999-MAIN-LINE SECTION.
024500 9999-START.
024600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
024700     PERFORM 0200-LOAD-SCHEMES-RTN THRU 0200-EXIT.
024800     PERFORM 0300-APPLICANT-PASS-RTN THRU 0300-EXIT.
024900     PERFORM 0400-PRINT-TOTALS-RTN THRU 0400-EXIT.
025000     PERFORM 0500-CLOSE-FILES THRU 0500-EXIT.
025100     STOP RUN.
025200 9999-EXIT.
025300     EXIT.
025400
025500 0100-OPEN-FILES.
025600     OPEN INPUT SCHEME-FILE.
025700     IF WS-SCHMFILE-STATUS NOT = "00"
025800        DISPLAY "SCHELIG-COB *** CANNOT OPEN SCHEME-FILE ***"
025900        STOP RUN.
026000     OPEN INPUT APPLICANT-FILE.
026100     IF WS-APPLFILE-STATUS NOT = "00"
026200        DISPLAY "SCHELIG-COB *** CANNOT OPEN APPLICANT-FILE ***"
026300        CLOSE SCHEME-FILE
026400        STOP RUN.
026500     OPEN OUTPUT ELIG-RESULTS.
026600     IF WS-ELIGOUT-STATUS NOT = "00"
026700        DISPLAY "SCHELIG-COB *** CANNOT OPEN ELIG-RESULTS ***"
026800        CLOSE SCHEME-FILE
026900        CLOSE APPLICANT-FILE
027000        STOP RUN.
027100     OPEN EXTEND SUMMARY-REPORT.
027200     IF WS-SUMMRPT-STATUS NOT = "00"
027300        DISPLAY "SCHELIG-COB *** CANNOT EXTEND SUMMARY-REPORT ***"
027400        CLOSE SCHEME-FILE
027500        CLOSE APPLICANT-FILE
027600        CLOSE ELIG-RESULTS
027700        STOP RUN.
027800     MOVE 0 TO WS-LINE-COUNT.
027900 0100-EXIT.
028000     EXIT.
028100
028200 0200-LOAD-SCHEMES-RTN.
028300     MOVE ZERO TO WS-SCH-COUNT.
028400 0210-LOAD-SCHEMES-LOOP.
028500     READ SCHEME-FILE
028600         AT END GO TO 0290-LOAD-SCHEMES-EXIT.
028700     ADD 1 TO WS-SCH-COUNT.
028800     SET WS-SCH-IX TO WS-SCH-COUNT.
028900     MOVE SCH-CODE            TO WS-SCH-CODE (WS-SCH-IX).
029000     MOVE SCH-NAME            TO WS-SCH-NAME (WS-SCH-IX).
029100     MOVE SCH-MIN-AGE         TO WS-SCH-MIN-AGE (WS-SCH-IX).
029200     MOVE SCH-MAX-AGE         TO WS-SCH-MAX-AGE (WS-SCH-IX).
029300     MOVE SCH-REQ-UNEMPLOYED  TO WS-SCH-REQ-UNEMP (WS-SCH-IX).
029400     MOVE SCH-INCOME-CEILING  TO WS-SCH-INCOME-CEIL (WS-SCH-IX).
029500     MOVE SCH-BASE-BENEFIT    TO WS-SCH-BASE-BENEFIT (WS-SCH-IX).
029600     MOVE SCH-PER-MEMBER-SUPP TO WS-SCH-PER-MEM-SUPP (WS-SCH-IX).
029700     GO TO 0210-LOAD-SCHEMES-LOOP.
029800 0290-LOAD-SCHEMES-EXIT.
029900     CLOSE SCHEME-FILE.
030000 0200-EXIT.
030100     EXIT.
030200
030300 0300-APPLICANT-PASS-RTN.
030400 0310-APPLICANT-PASS-LOOP.
030500     READ APPLICANT-FILE
030600         AT END GO TO 0390-APPLICANT-PASS-EXIT.
030700     ADD 1 TO WS-APP-READ-CT.
030800     MOVE "N" TO WS-SCH-FOUND-SW.
030900     PERFORM 0800-FIND-SCHEME-RTN THRU 0800-EXIT.
031000     IF NOT WS-SCH-FOUND
031100        MOVE "N" TO WS-ELIG-FLAG-SW
031200        MOVE "SCHEME NOT FOUND" TO WS-ELIG-MESSAGE
031300        MOVE ZERO TO WS-BENEFIT-TOTAL
031400     ELSE
031500        PERFORM 1000-CHECK-ELIGIBILITY-RTN THRU 1000-EXIT
031600        IF WS-IS-ELIGIBLE
031700           PERFORM 1100-CALC-BENEFIT-RTN THRU 1100-EXIT
031800        ELSE
031900           MOVE ZERO TO WS-BENEFIT-TOTAL
032000        END-IF
032100     END-IF.
032200     PERFORM 0900-WRITE-RESULT-RTN THRU 0900-EXIT.
032300     PERFORM 0950-PRINT-DETAIL-RTN THRU 0950-EXIT.
032400     GO TO 0310-APPLICANT-PASS-LOOP.
032500 0390-APPLICANT-PASS-EXIT.
032600     EXIT.
032700 0300-EXIT.
032800     EXIT.
032900
033000 0400-PRINT-TOTALS-RTN.
033100     MOVE WS-APP-READ-CT TO RPT-TOT-READ.
033200     MOVE RPT-TOT-ELIG-1 TO SUMMARY-LINE.
033300     PERFORM 0960-PRINT-RTN THRU 0960-EXIT.
033400     MOVE WS-ELIGIBLE-CT TO RPT-TOT-ELIGIBLE.
033500     MOVE RPT-TOT-ELIG-2 TO SUMMARY-LINE.
033600     PERFORM 0960-PRINT-RTN THRU 0960-EXIT.
033700     MOVE WS-INELIGIBLE-CT TO RPT-TOT-INELIGIBLE.
033800     MOVE RPT-TOT-ELIG-3 TO SUMMARY-LINE.
033900     PERFORM 0960-PRINT-RTN THRU 0960-EXIT.
034000     MOVE WS-GRAND-BENEFIT-TOTAL TO RPT-TOT-GRAND-BENEFIT.
034100     MOVE RPT-TOT-ELIG-4 TO SUMMARY-LINE.
034200     PERFORM 0960-PRINT-RTN THRU 0960-EXIT.
034300 0400-EXIT.
034400     EXIT.
034500
034600 0500-CLOSE-FILES.
034700     CLOSE APPLICANT-FILE.
034800     CLOSE ELIG-RESULTS.
034900     CLOSE SUMMARY-REPORT.
035000 0500-EXIT.
035100     EXIT.
035200
035300* ---------------------------------------------------------
035400* 0800 - LOOKUP SCHEME BY CODE IN WS-SCHEME-TABLE, SEARCHED
035500* AGAINST APP-SCHEME-CODE OF THE CURRENT APPLICANT RECORD.
035600* ---------------------------------------------------------
035700 0800-FIND-SCHEME-RTN.
035800     MOVE "N" TO WS-SCH-FOUND-SW.
035900     SET WS-SCH-IX TO 1.
036000 0800-LOOP.
036100     IF WS-SCH-IX > WS-SCH-COUNT
036200        GO TO 0800-EXIT.
036300     IF WS-SCH-CODE (WS-SCH-IX) = APP-SCHEME-CODE
036400        SET WS-SCH-FOUND TO TRUE
036500        GO TO 0800-EXIT.
036600     SET WS-SCH-IX UP BY 1.
036700     GO TO 0800-LOOP.
036800 0800-EXIT.
036900     EXIT.
037000
037100* ---------------------------------------------------------
037200* 0900 - WRITE ONE ELIG-RESULT RECORD FOR THE CURRENT
037300* APPLICANT, REGARDLESS OF SCHEME-FOUND, ELIGIBLE OR NOT.
037400* ---------------------------------------------------------
037500 0900-WRITE-RESULT-RTN.
037600     MOVE SPACES TO ELIG-RESULT.
037700     MOVE APP-ID          TO RES-APP-ID.
037800     MOVE APP-SCHEME-CODE TO RES-SCHEME-CODE.
037900     MOVE WS-ELIG-FLAG-SW TO RES-ELIGIBLE-FLAG.
038000     MOVE WS-ELIG-MESSAGE TO RES-MESSAGE.
038100     MOVE WS-BENEFIT-TOTAL TO RES-BENEFIT-TOTAL.
038200     WRITE ELIG-RESULT.
038300     IF WS-IS-ELIGIBLE
038400        ADD 1 TO WS-ELIGIBLE-CT
038500        ADD WS-BENEFIT-TOTAL TO WS-GRAND-BENEFIT-TOTAL
038600     ELSE
038700        ADD 1 TO WS-INELIGIBLE-CT
038800     END-IF.
038900 0900-EXIT.
039000     EXIT.
039100
039200 0950-PRINT-DETAIL-RTN.
039300     MOVE APP-ID            TO DTL-APP-ID.
039400     MOVE APP-SCHEME-CODE   TO DTL-SCHEME-CODE.
039500     MOVE WS-ELIG-FLAG-SW   TO DTL-ELIGIBLE-FLAG.
039600     MOVE WS-ELIG-MESSAGE   TO DTL-MESSAGE.
039700     MOVE WS-BENEFIT-TOTAL  TO DTL-BENEFIT.
039800     MOVE RPT-DTL-ELIG      TO SUMMARY-LINE.
039900     PERFORM 0960-PRINT-RTN THRU 0960-EXIT.
040000 0950-EXIT.
040100     EXIT.
040200
040300* ---------------------------------------------------------
040400* 0960 - WRITE THE LINE THE CALLER STAGED IN SUMMARY-LINE,
040500* ROLLING PAGE/HEADERS THE SAME AS ADMSEC-COB DOES FOR THE
040600* LOGIN SECTION OF THIS REPORT.
040700* ---------------------------------------------------------
040800 0960-PRINT-RTN.
040900     IF WS-LINE-COUNT > 55
041000        PERFORM 0970-PRINT-HEADERS-RTN THRU 0970-EXIT.
041100     WRITE SUMMARY-LINE AFTER ADVANCING 1 LINES.
041200     ADD 1 TO WS-LINE-COUNT.
041300 0960-EXIT.
041400     EXIT.
041500
041600 0970-PRINT-HEADERS-RTN.
041700     ADD 1 TO WS-PAGE-COUNT.
041800     MOVE WS-PAGE-COUNT TO RPT-HDR-1-PAGE.
041900     MOVE RPT-HDR-1 TO SUMMARY-LINE.
042000     WRITE SUMMARY-LINE AFTER ADVANCING PAGE.
042100     MOVE RPT-HDR-2 TO SUMMARY-LINE.
042200     WRITE SUMMARY-LINE AFTER ADVANCING 2 LINES.
042300     MOVE RPT-BLANK-LINE TO SUMMARY-LINE.
042400     WRITE SUMMARY-LINE AFTER ADVANCING 1 LINES.
042500     MOVE 4 TO WS-LINE-COUNT.
042600 0970-EXIT.
042700     EXIT.
042800
042900* ===========================================================
043000* BUSINESS RULE PARAGRAPHS - ELIGIBILITY
043100* TESTED IN ORDER - AGE, THEN EMPLOYMENT, THEN INCOME - THE
043200* FIRST ONE FAILED SETS THE REJECT MESSAGE AND STOPS TESTING.
043300* SEE VERSION 1.1 NOTE ABOVE: DO NOT REORDER THESE TESTS.
043400* ===========================================================
043500 1000-CHECK-ELIGIBILITY-RTN.
043600     MOVE "Y" TO WS-ELIG-FLAG-SW.
043700     MOVE SPACES TO WS-ELIG-MESSAGE.
043800
044400     IF APP-AGE < WS-SCH-MIN-AGE (WS-SCH-IX)
044500           OR APP-AGE > WS-SCH-MAX-AGE (WS-SCH-IX)
044600        MOVE "N" TO WS-ELIG-FLAG-SW
044700        MOVE "AGE OUT OF RANGE" TO WS-ELIG-MESSAGE
044800        GO TO 1000-EXIT.
044900
045000     IF WS-SCH-REQ-UNEMP (WS-SCH-IX) = "Y"
045100           AND APP-EMPLOYMENT-STATUS NOT = "U"
045200        MOVE "N" TO WS-ELIG-FLAG-SW
045300        MOVE "MUST BE UNEMPLOYED" TO WS-ELIG-MESSAGE
045400        GO TO 1000-EXIT.
045500
045600     IF WS-SCH-INCOME-CEIL (WS-SCH-IX) > ZERO
045700           AND APP-MONTHLY-INCOME > WS-SCH-INCOME-CEIL (WS-SCH-IX)
045800        MOVE "N" TO WS-ELIG-FLAG-SW
045900        MOVE "INCOME EXCEEDS CEILING" TO WS-ELIG-MESSAGE
046000        GO TO 1000-EXIT.
046100
046200     MOVE "ELIGIBLE" TO WS-ELIG-MESSAGE.
046300 1000-EXIT.
046400     EXIT.
046500
046600* ---------------------------------------------------------
046700* 1100 - BENEFIT = BASE + PER-MEMBER-SUPP * (HOUSEHOLD - 1),
046800* HOUSEHOLD-1 FLOORED AT ZERO.  THE SUPPLEMENT IS CARRIED TO
046900* FOUR DECIMAL PLACES THEN ROUNDED HALF-UP TO TWO BEFORE IT
047000* IS ADDED TO THE BASE BENEFIT - SEE VERSION 1.4 NOTE ABOVE,
047100* THE ORIGINAL COMPUTE HAD NO ROUNDED PHRASE AT ALL AND
047200* TRUNCATED THE SUPPLEMENT ON ODD HOUSEHOLD SIZES.
047300* ---------------------------------------------------------
047400 1100-CALC-BENEFIT-RTN.
047500     IF APP-HOUSEHOLD-SIZE > 1
047600        COMPUTE WS-EFFECTIVE-MEMBERS = APP-HOUSEHOLD-SIZE - 1
047700     ELSE
047800        MOVE ZERO TO WS-EFFECTIVE-MEMBERS
047900     END-IF.
048000
048100     COMPUTE WS-SUPP-RAW =
048200        WS-SCH-PER-MEM-SUPP (WS-SCH-IX) * WS-EFFECTIVE-MEMBERS.
048300
048400     PERFORM 1150-ROUND-HALF-UP-RTN THRU 1150-EXIT.
048500
048600     COMPUTE WS-BENEFIT-TOTAL =
048700             WS-SCH-BASE-BENEFIT (WS-SCH-IX) + WS-SUPP-ROUNDED.
048800 1100-EXIT.
048900     EXIT.
049000
049100* ---------------------------------------------------------
049200* 1150 - ROUND WS-SUPP-RAW (4 DECIMALS) HALF-UP TO 2 DECIMAL
049300* PLACES IN WS-SUPP-ROUNDED, USING THE COMPILER'S ROUNDED
049400* PHRASE (ROUND-TO-NEAREST, TIES AWAY FROM ZERO) PER THE
049500* 1.4 FIX.
049600* ---------------------------------------------------------
049700 1150-ROUND-HALF-UP-RTN.
049800     COMPUTE WS-SUPP-ROUNDED ROUNDED = WS-SUPP-RAW.
049900 1150-EXIT.
050000     EXIT.
